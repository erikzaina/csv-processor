000100*----------------------------------------------------------------*
000200* COPYLIB-PERSFORM
000300* FORMAT-PERSON-RECORD  -  edited work fields PERSEXP moves a
000400* PERSON-TABLE entry into before it STRINGs the CSV export line.
000500* Idade and the birth-date day/month are zero-suppressed here so
000600* the rendered line carries no leading zeros, per the canonical
000700* export format.
000800*----------------------------------------------------------------*
000900 01  FORMAT-PERSON-RECORD.
001000     05  FMT-NOME                        PIC X(50).
001100     05  FMT-SOBRENOME                   PIC X(50).
001200     05  FMT-EMAIL                       PIC X(100).
001300     05  FMT-SEXO                        PIC X(06).
001400     05  FMT-IP-ACESSO                   PIC X(45).
001500     05  FMT-IDADE                       PIC ZZ9.
001600     05  FMT-NASC-CCYY                   PIC 9(04).
001700     05  FMT-NASC-MM                     PIC Z9.
001800     05  FMT-NASC-DD                     PIC Z9.
001900     05  FILLER                          PIC X(09) VALUE SPACES.
002000*----------------------------------------------------------------*
