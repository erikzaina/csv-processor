000100*----------------------------------------------------------------*
000200* COPYLIB-PERSC
000300* PERSON-RECORD  -  layout of one entry on the person registry
000400* master file (PERSONVS) and of one detail line off the nightly
000500* load CSV once it has been parsed and corrected.
000600*
000700* PR-SEQ-NO is a load-sequence number, not a field off the CSV --
000800* the incoming file carries no natural unique key for a person,
000900* so CSVLOAD assigns one as it builds the sorted master so the
001000* VSAM KSDS has something to key on.  Callers outside the load
001100* job should treat it as an internal handle only.
001200*----------------------------------------------------------------*
001300 01  PERSON-RECORD.
001400     05  PR-SEQ-NO                       PIC 9(06).
001500     05  PR-NOME                         PIC X(50).
001600     05  PR-SOBRENOME                    PIC X(50).
001700     05  PR-EMAIL                        PIC X(100).
001800     05  PR-SEXO                         PIC X(06).
001900         88  PR-SEXO-MALE                    VALUE 'MALE  '.
002000         88  PR-SEXO-FEMALE                  VALUE 'FEMALE'.
002100     05  PR-IP-ACESSO                    PIC X(45).
002200     05  PR-IDADE                        PIC 9(03).
002300*        PR-NASCIMENTO IS THE CORRECTED BIRTH DATE, CCYYMMDD --
002400*        NOT THE RAW D/M/YYYY TEXT OFF THE CSV.  SEE CSVLOAD
002500*        PARAGRAPH 2600-CORRECT-NASCIMENTO FOR THE DERIVATION.
002600     05  PR-NASCIMENTO                   PIC 9(08).
002700     05  PR-NASC-BREAKDOWN REDEFINES PR-NASCIMENTO.
002800         10  PR-NASC-CCYY                PIC 9(04).
002900         10  PR-NASC-MM                  PIC 9(02).
003000         10  PR-NASC-DD                  PIC 9(02).
003100     05  PR-REC-STATUS                   PIC X(01) VALUE 'A'.
003200         88  PR-REC-ACTIVE                   VALUE 'A'.
003300         88  PR-REC-DELETED                  VALUE 'D'.
003400     05  FILLER                          PIC X(09) VALUE SPACES.
003500*----------------------------------------------------------------*
