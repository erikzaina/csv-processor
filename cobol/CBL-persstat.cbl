000100*================================================================*
000200* PROGRAM NAME:    PERSSTAT
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/90 ED ACKERMAN     CREATED -- DATA CONTROL WANTED A DAILY
000900*                          COUNT OF HOW MANY MALE/FEMALE PERSONS
001000*                          WERE ON THE REGISTRY AND THEIR MEAN
001100*                          AGE, OFF THE SKELETON REPORT SHELL.
001200* 05/19/90 ED ACKERMAN     SWITCHED TO CALLING PERSREAD INSTEAD OF
001300*                          READING THE VSAM FILE DIRECTLY -- KEEPS
001400*                          THE READ LOGIC IN ONE PLACE.
001500* 11/14/91 ED ACKERMAN     ROUNDED AVERAGE AGE TO ONE DECIMAL PER
001600*                          CR-1144 -- WAS TRUNCATING BEFORE.
001700* 12/04/98 ED ACKERMAN     Y2K: HEADING DATE WAS STILL 2-DIGIT
001800*                          YEAR OFF THE OLD SKELETON -- WIDENED TO
001900*                          4-DIGIT CCYY. CR-1190.
002000* 07/09/02 ED ACKERMAN     GUARDED THE AVERAGE-AGE DIVIDE FOR A
002100*                          ZERO-COUNT BUCKET -- REPORT WAS ABENDING
002200*                          ON A RUN WITH NO FEMALE RECORDS. CR-1214.
002300*================================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    PERSSTAT.
002600 AUTHOR.        EDWIN ACKERMAN.
002700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN.  04/09/90.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*================================================================*
003200 ENVIRONMENT DIVISION.
003300*----------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*----------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS VALID-GENDER-CODE IS 'F', 'M'
004100     UPSI-0 ON STATUS IS WS-TRACE-ON-SW
004200            OFF STATUS IS WS-TRACE-OFF-SW.
004300*----------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*----------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT PRINT-FILE ASSIGN TO PRTSTAT.
004800*================================================================*
004900 DATA DIVISION.
005000*----------------------------------------------------------------*
005100 FILE SECTION.
005200*----------------------------------------------------------------*
005300 FD  PRINT-FILE RECORDING MODE F.
005400 01  PRINT-RECORD.
005500     05  PRINT-LINE                  PIC X(80).
005600     05  FILLER                      PIC X(01) VALUE SPACE.
005700*----------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900*----------------------------------------------------------------*
006000 01  HEADING-LINES.
006100     05  HEADING-LINE-1.
006200         10  FILLER          PIC X(16) VALUE 'PERSON REGISTRY '.
006300         10  FILLER          PIC X(24) VALUE
006400             'GENDER/AGE STATISTICS   '.
006500         10  HL1-DATE.
006600             15  FILLER      PIC X(05) VALUE 'DATE:'.
006700             15  HL1-MONTH-OUT   PIC 99.
006800             15  FILLER      PIC X     VALUE '/'.
006900             15  HL1-DAY-OUT     PIC 99.
007000             15  FILLER      PIC X     VALUE '/'.
007100             15  HL1-YEAR-OUT    PIC 9(04).
007200         10  FILLER          PIC X(07) VALUE SPACE.
007300         10  FILLER          PIC X(06) VALUE 'PAGE: '.
007400         10  HL1-PAGE-COUNT          PIC ZZ9.
007500*
007600     05  HEADING-LINE-2.
007700         10  FILLER   PIC X(11) VALUE 'GENDER'.
007800         10  FILLER   PIC X(14) VALUE 'RECORD COUNT'.
007900         10  FILLER   PIC X(14) VALUE 'AVERAGE AGE'.
008000*----------------------------------------------------------------*
008100 01  PRINT-LINES.
008200     05  NEXT-REPORT-LINE            PIC X(80) VALUE SPACE.
008300     05  FILLER                      PIC X(01) VALUE SPACE.
008400*
008500     05  DETAIL-LINE-1.
008600         10  DL1-GENDER               PIC X(11).
008700         10  DL1-COUNT                PIC ZZZ,ZZ9.
008800         10  FILLER                   PIC X(07) VALUE SPACE.
008900         10  DL1-AVG-AGE              PIC ZZ9.9.
009000*----------------------------------------------------------------*
009100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009200     05  WS-TRACE-ON-SW               PIC X VALUE 'N'.
009300     05  WS-TRACE-OFF-SW              PIC X VALUE 'Y'.
009400     05  FILLER                       PIC X(04) VALUE SPACES.
009500*----------------------------------------------------------------*
009600 01  PRINTER-CONTROL-FIELDS.
009700     05  LINE-SPACEING          PIC 9(02) VALUE 1.
009800     05  LINE-COUNT             PIC 9(03) VALUE 999.
009900     05  LINES-ON-PAGE          PIC 9(03) VALUE 56.
010000     05  PAGE-COUNT             PIC 9(03) VALUE 1.
010100     05  TOP-OF-PAGE            PIC X     VALUE '1'.
010200     05  SINGLE-SPACE           PIC X     VALUE ' '.
010300     05  DOUBLE-SPACE           PIC X     VALUE '0'.
010400     05  TRIPLE-SPACE           PIC X     VALUE '-'.
010500     05  FILLER                 PIC X(04) VALUE SPACES.
010600*----------------------------------------------------------------*
010700 01  WS-CURRENT-DATE-8               PIC X(08).
010800 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE-8.
010900     05  WS-CURRENT-YEAR             PIC 9(04).
011000     05  WS-CURRENT-MONTH            PIC 9(02).
011100     05  WS-CURRENT-DAY              PIC 9(02).
011200*----------------------------------------------------------------*
011300*    STATISTICS-RECORD IS NEVER WRITTEN TO A FILE -- IT IS BUILT
011400*    HERE PURELY AS THE ACCUMULATOR FOR THE TWO REPORT LINES.
011500*----------------------------------------------------------------*
011600 01  WS-STATISTICS-RECORD.
011700     05  WS-MALE-COUNT               PIC 9(09) USAGE COMP.
011800     05  WS-FEMALE-COUNT             PIC 9(09) USAGE COMP.
011900     05  WS-MALE-AGE-TOTAL           PIC 9(09) USAGE COMP.
012000     05  WS-FEMALE-AGE-TOTAL         PIC 9(09) USAGE COMP.
012100     05  WS-MALE-AVG-AGE             PIC 9(05)V9 USAGE COMP.
012200     05  WS-FEMALE-AVG-AGE           PIC 9(05)V9 USAGE COMP.
012300*
012400*    ALTERNATE VIEW OF THE TWO COUNTS, USED BY THE TRACE LINE TO
012500*    DUMP BOTH TOTALS IN A SINGLE DISPLAY.
012600 01  WS-GENDER-COUNTS-ALT REDEFINES WS-STATISTICS-RECORD.
012700     05  WS-GC-MALE                  PIC 9(09).
012800     05  WS-GC-FEMALE                PIC 9(09).
012900     05  FILLER                      PIC X(19).
013000*----------------------------------------------------------------*
013100*    GRAND-TOTAL CARD, SPLIT SO THE COMBINED RECORD COUNT CAN BE
013200*    PRESENTED AS ONE FIGURE ON A FOLLOW-ON TOTAL LINE SHOULD
013300*    DATA CONTROL EVER ASK FOR ONE.
013400*----------------------------------------------------------------*
013500 01  WS-GRAND-TOTAL-AREA.
013600     05  WS-GRAND-TOTAL              PIC 9(10).
013700 01  WS-GRAND-TOTAL-ALT REDEFINES WS-GRAND-TOTAL-AREA.
013800     05  WS-GRAND-TOTAL-HIGH         PIC 9(05).
013900     05  WS-GRAND-TOTAL-LOW          PIC 9(05).
014000*----------------------------------------------------------------*
014100     COPY PERST.
014200*================================================================*
014300 PROCEDURE DIVISION.
014400*----------------------------------------------------------------*
014500 0000-MAIN-PROCESSING.
014600*----------------------------------------------------------------*
014700     MOVE 'ALL' TO PERSON-PROGRAM-ACTION.
014800     CALL 'PERSREAD' USING PERSON-TABLE-SIZE,
014900                            PERSON-TABLE-INDEX,
015000                            PERSON-PROGRAM-ACTION,
015100                            PERSON-TABLE.
015200     PERFORM 1000-OPEN-FILES.
015300     PERFORM 3000-ACCUMULATE-GENDER-TOTALS
015400         VARYING PERSON-TABLE-INDEX FROM 1 BY 1
015500         UNTIL PERSON-TABLE-INDEX > PERSON-TABLE-SIZE.
015600     PERFORM 4000-COMPUTE-AVERAGE-AGES.
015700     PERFORM 5000-PRINT-STATISTICS-REPORT.
015800     PERFORM 6000-CLOSE-FILES.
015900     GOBACK.
016000*----------------------------------------------------------------*
016100 1000-OPEN-FILES.
016200*----------------------------------------------------------------*
016300     OPEN OUTPUT PRINT-FILE.
016400     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-CURRENT-DATE-8.
016500     MOVE WS-CURRENT-YEAR             TO HL1-YEAR-OUT.
016600     MOVE WS-CURRENT-MONTH            TO HL1-MONTH-OUT.
016700     MOVE WS-CURRENT-DAY              TO HL1-DAY-OUT.
016800     MOVE 0 TO WS-MALE-COUNT WS-FEMALE-COUNT.
016900     MOVE 0 TO WS-MALE-AGE-TOTAL WS-FEMALE-AGE-TOTAL.
017000*----------------------------------------------------------------*
017100 3000-ACCUMULATE-GENDER-TOTALS.
017200*----------------------------------------------------------------*
017300     IF TBL-SEXO (PERSON-TABLE-INDEX) (1:1) IS VALID-GENDER-CODE
017400         IF TBL-SEXO (PERSON-TABLE-INDEX) = 'MALE  '
017500             ADD 1 TO WS-MALE-COUNT
017600             ADD TBL-IDADE (PERSON-TABLE-INDEX)
017700                 TO WS-MALE-AGE-TOTAL
017800         ELSE
017900             IF TBL-SEXO (PERSON-TABLE-INDEX) = 'FEMALE'
018000                 ADD 1 TO WS-FEMALE-COUNT
018100                 ADD TBL-IDADE (PERSON-TABLE-INDEX)
018200                     TO WS-FEMALE-AGE-TOTAL
018300             END-IF
018400         END-IF
018500     ELSE
018600         DISPLAY 'PERSSTAT -- UNEXPECTED GENDER CODE ON ENTRY '
018700             PERSON-TABLE-INDEX
018800     END-IF.
018900*----------------------------------------------------------------*
019000 4000-COMPUTE-AVERAGE-AGES.
019100*----------------------------------------------------------------*
019200     IF WS-MALE-COUNT > 0
019300         COMPUTE WS-MALE-AVG-AGE ROUNDED =
019400             WS-MALE-AGE-TOTAL / WS-MALE-COUNT
019500     ELSE
019600         MOVE 0 TO WS-MALE-AVG-AGE
019700     END-IF.
019800     IF WS-FEMALE-COUNT > 0
019900         COMPUTE WS-FEMALE-AVG-AGE ROUNDED =
020000             WS-FEMALE-AGE-TOTAL / WS-FEMALE-COUNT
020100     ELSE
020200         MOVE 0 TO WS-FEMALE-AVG-AGE
020300     END-IF.
020400     COMPUTE WS-GRAND-TOTAL =
020500         WS-MALE-COUNT + WS-FEMALE-COUNT.
020600     IF WS-TRACE-ON-SW = 'Y'
020700         DISPLAY 'PERSSTAT -- MALE/FEMALE COUNTS: '
020800             WS-GC-MALE '/' WS-GC-FEMALE
020900         DISPLAY 'PERSSTAT -- GRAND TOTAL HIGH/LOW: '
021000             WS-GRAND-TOTAL-HIGH '/' WS-GRAND-TOTAL-LOW
021100     END-IF.
021200*----------------------------------------------------------------*
021300 5000-PRINT-STATISTICS-REPORT.
021400*----------------------------------------------------------------*
021500     PERFORM 9100-PRINT-HEADING-LINES.
021600     MOVE 'MALE'           TO DL1-GENDER.
021700     MOVE WS-MALE-COUNT    TO DL1-COUNT.
021800     MOVE WS-MALE-AVG-AGE  TO DL1-AVG-AGE.
021900     MOVE DETAIL-LINE-1    TO NEXT-REPORT-LINE.
022000     PERFORM 9000-PRINT-REPORT-LINE.
022100*
022200     MOVE 'FEMALE'          TO DL1-GENDER.
022300     MOVE WS-FEMALE-COUNT   TO DL1-COUNT.
022400     MOVE WS-FEMALE-AVG-AGE TO DL1-AVG-AGE.
022500     MOVE DETAIL-LINE-1     TO NEXT-REPORT-LINE.
022600     PERFORM 9000-PRINT-REPORT-LINE.
022700*----------------------------------------------------------------*
022800 6000-CLOSE-FILES.
022900*----------------------------------------------------------------*
023000     CLOSE PRINT-FILE.
023100*----------------------------------------------------------------*
023200 9000-PRINT-REPORT-LINE.
023300*----------------------------------------------------------------*
023400     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
023500         PERFORM 9100-PRINT-HEADING-LINES
023600     END-IF.
023700     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.
023800     PERFORM 9120-WRITE-PRINT-LINE.
023900*----------------------------------------------------------------*
024000 9100-PRINT-HEADING-LINES.
024100*----------------------------------------------------------------*
024200     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
024300     MOVE HEADING-LINE-1             TO PRINT-LINE.
024400     PERFORM 9110-WRITE-TOP-OF-PAGE.
024500     MOVE 2                          TO LINE-SPACEING.
024600     MOVE HEADING-LINE-2             TO PRINT-LINE.
024700     PERFORM 9120-WRITE-PRINT-LINE.
024800     ADD  1                          TO PAGE-COUNT.
024900     MOVE 1                          TO LINE-SPACEING.
025000     MOVE 4                          TO LINE-COUNT.
025100*----------------------------------------------------------------*
025200 9110-WRITE-TOP-OF-PAGE.
025300*----------------------------------------------------------------*
025400     WRITE PRINT-RECORD
025500         AFTER ADVANCING PAGE.
025600     MOVE SPACE                      TO PRINT-LINE.
025700*----------------------------------------------------------------*
025800 9120-WRITE-PRINT-LINE.
025900*----------------------------------------------------------------*
026000     WRITE PRINT-RECORD
026100         AFTER ADVANCING LINE-SPACEING.
026200     MOVE SPACE                      TO PRINT-LINE.
026300     ADD  1                          TO LINE-COUNT.
026400     MOVE 1                          TO LINE-SPACEING.
