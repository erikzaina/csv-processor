000100*----------------------------------------------------------------*
000200* COPYLIB-PERST
000300* PERSON-TABLE  -  the in-memory holding area CSVLOAD builds
000400* while it validates a CSV, and that PERSREAD fills back in from
000500* PERSONVS for any job that needs the whole master at once
000600* (PERSEXP, PERSSTAT).  Copied into the LINKAGE SECTION of
000700* PERSREAD and into the WORKING-STORAGE SECTION of every program
000800* that CALLs it.
000900*----------------------------------------------------------------*
001000 01  PERSON-TABLE-SIZE           PIC 9(05)   USAGE COMP.
001100 01  PERSON-TABLE-INDEX          PIC 9(05)   USAGE COMP.
001200*
001300 01  PERSON-PROGRAM-ACTION       PIC X(03).
001400     88  PERSON-ALL-RECORDS             VALUE 'ALL'.
001500*
001600 01  PERSON-TABLE.
001700     02  TBL-PERSON-RECORD OCCURS 1 TO 2000 TIMES
001800             DEPENDING ON PERSON-TABLE-SIZE
001900             INDEXED BY PT-NDX.
002000         05  TBL-SEQ-NO                  PIC 9(06).
002100         05  TBL-NOME                    PIC X(50).
002200         05  TBL-SOBRENOME               PIC X(50).
002300         05  TBL-EMAIL                   PIC X(100).
002400         05  TBL-SEXO                    PIC X(06).
002500         05  TBL-IP-ACESSO               PIC X(45).
002600         05  TBL-IDADE                   PIC 9(03).
002700         05  TBL-NASCIMENTO              PIC 9(08).
002800         05  FILLER                      PIC X(09) VALUE SPACES.
002900*----------------------------------------------------------------*
