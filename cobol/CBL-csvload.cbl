000100*================================================================*
000200* PROGRAM NAME:    CSVLOAD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 DAVID QUINTERO  CREATED FOR NIGHTLY PERSON REGISTRY
000900*                          LOAD.  REPLACES THE OLD KEYED-ENTRY
001000*                          SCREEN WITH A CSV DROP FROM THE
001100*                          BUREAU FEED.
001200* 09/22/88 DAVID QUINTERO  ADDED HEADER VALIDATION PER REQUEST
001300*                          OF DATA CONTROL -- TOO MANY BAD FEEDS
001400*                          WERE GETTING LOADED WITH SHIFTED
001500*                          COLUMNS.
001600* 04/02/90 ED ACKERMAN     REBUILT THE DATE CORRECTION LOGIC TO
001700*                          DERIVE NASCIMENTO FROM IDADE INSTEAD
001800*                          OF TRUSTING THE FEED'S YEAR FIELD --
001900*                          SOURCE SYSTEM YEAR WAS GARBAGE MORE
002000*                          OFTEN THAN NOT.  SEE 2600 SERIES.
002100* 04/03/90 ED ACKERMAN     ADDED LEAP YEAR TABLE LOOKUP, TICKET
002200*                          CR-1129.
002300* 11/14/91 ED ACKERMAN     FIRST BAD FIELD NOW ABORTS THE WHOLE
002400*                          LOAD INSTEAD OF SKIPPING THE RECORD --
002500*                          DATA CONTROL WANTS A CLEAN FEED OR
002600*                          NOTHING, PER CR-1144.
002700* 01/08/93 ED ACKERMAN     REWORKED SORT TO USE SD/RELEASE/RETURN
002800*                          INSTEAD OF AN IN-MEMORY BUBBLE SORT --
002900*                          TABLE WAS TOO SLOW PAST A FEW THOUSAND
003000*                          RECORDS.
003100* 06/17/96 ED ACKERMAN     ADDED UPSI-0 FORCE-RELOAD TRACE SWITCH
003200*                          FOR OPERATIONS TO SET IN THE NIGHTLY
003300*                          JCL WHEN DATA CONTROL WANTS A RERUN.
003400* 12/04/98 ED ACKERMAN     Y2K: NASCIMENTO AND THE WORKING-STORAGE
003500*                          CURRENT-DATE GROUP WERE ALREADY FULL
003600*                          4-DIGIT CCYY -- VERIFIED ONLY, NO CODE
003700*                          CHANGE REQUIRED. SIGNED OFF CR-1190.
003800* 02/26/01 ED ACKERMAN     CORRECTED RIGHT-JUSTIFY OF A 1-DIGIT
003900*                          DAY OR MONTH -- WAS LEAVING AN EMBEDDED
004000*                          SPACE IN THE NUMERIC FIELD ON SOME
004100*                          SINGLE-DIGIT FEEDS.  CR-1203.
004200* 09/09/02 ED ACKERMAN     TWO FIXES -- (1) SEXO WAS ONLY CHECKING
004300*                          THE FIRST SIX BYTES OF THE TRIMMED
004400*                          FIELD, SO "FEMALEX" OR "MALE  " PLUS
004500*                          TRASH PASSED AS A GOOD GENDER; NOW THE
004600*                          TRIMMED LENGTH HAS TO COME OUT TO
004700*                          EXACTLY 4 OR 6 TOO. (2) PERSON-TABLE
004800*                          HAD NO CEILING CHECK ON THE WAY IN --
004900*                          A FEED PAST 2000 ADMISSIBLE LINES
005000*                          WOULD HAVE RUN OFF THE OCCURS TABLE.
005100*                          BORROWED THE SAME WS-TABLE-LIMIT GUARD
005200*                          PERSREAD ALREADY USES ON THE WAY OUT.
005300*                          CR-1221.
005400*================================================================*
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    CSVLOAD.
005700 AUTHOR.        DAVID QUINTERO.
005800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005900 DATE-WRITTEN.  03/11/87.
006000 DATE-COMPILED.
006100 SECURITY.      NON-CONFIDENTIAL.
006200*================================================================*
006300 ENVIRONMENT DIVISION.
006400*----------------------------------------------------------------*
006500 CONFIGURATION SECTION.
006600*----------------------------------------------------------------*
006700 SOURCE-COMPUTER. IBM-3081.
006800 OBJECT-COMPUTER. IBM-3081.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS PRINTABLE-CHARACTER IS ' ' THRU '~'
007200     UPSI-0 ON STATUS IS WS-FORCE-RELOAD-SW
007300            OFF STATUS IS WS-NORMAL-RELOAD-SW.
007400*----------------------------------------------------------------*
007500 INPUT-OUTPUT SECTION.
007600*----------------------------------------------------------------*
007700 FILE-CONTROL.
007800     SELECT CSV-IN-FILE ASSIGN TO CSVIN
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS  IS CSV-IN-STATUS.
008100*
008200     SELECT SORT-WORK-FILE ASSIGN TO SRTWK01.
008300*
008400     SELECT PERSON-MASTER-FILE ASSIGN TO PERSVS
008500       ORGANIZATION IS INDEXED
008600       ACCESS MODE  IS DYNAMIC
008700       RECORD KEY   IS PR-SEQ-NO OF PERSON-RECORD
008800       FILE STATUS  IS MASTER-FILE-STATUS.
008900*================================================================*
009000 DATA DIVISION.
009100*----------------------------------------------------------------*
009200 FILE SECTION.
009300*----------------------------------------------------------------*
009400 FD  CSV-IN-FILE
009500      LABEL RECORD IS STANDARD
009600      DATA RECORD IS CSV-IN-RECORD.
009700 01  CSV-IN-RECORD               PIC X(600).
009800*----------------------------------------------------------------*
009900 SD  SORT-WORK-FILE.
010000 01  SW-PERSON-RECORD.
010100     05  SW-NOME-KEY              PIC X(50).
010200     05  SW-SOBRENOME-KEY         PIC X(50).
010300     05  SW-PERSON-DATA.
010400         10  SW-NOME              PIC X(50).
010500         10  SW-SOBRENOME         PIC X(50).
010600         10  SW-EMAIL             PIC X(100).
010700         10  SW-SEXO              PIC X(06).
010800         10  SW-IP-ACESSO         PIC X(45).
010900         10  SW-IDADE             PIC 9(03).
011000         10  SW-NASCIMENTO        PIC 9(08).
011100     05  FILLER                   PIC X(09) VALUE SPACES.
011200*----------------------------------------------------------------*
011300 FD  PERSON-MASTER-FILE
011400      DATA RECORD IS PERSON-RECORD.
011500     COPY PERSC.
011600*----------------------------------------------------------------*
011700 WORKING-STORAGE SECTION.
011800*----------------------------------------------------------------*
011900 01  WS-SWITCHES-MISC-FIELDS.
012000     05  CSV-IN-STATUS               PIC X(02).
012100         88  CSV-IN-OK                      VALUE '00'.
012200         88  CSV-IN-EOF                     VALUE '10'.
012300     05  MASTER-FILE-STATUS          PIC X(02).
012400         88  MASTER-FILE-OK                 VALUE '00'.
012500         88  MASTER-FILE-MAY-EXIST           VALUE '35'.
012600     05  WS-HEADER-OK-SW             PIC X(01) VALUE 'N'.
012700         88  HEADER-OK                       VALUE 'Y'.
012800     05  WS-LOAD-ABORTED-SW          PIC X(01) VALUE 'N'.
012900         88  LOAD-ABORTED                    VALUE 'Y'.
013000     05  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.
013100         88  LEAP-YEAR                       VALUE 'Y'.
013200     05  WS-SORT-RETURN-EOF-SW       PIC X(01) VALUE 'N'.
013300         88  SORT-RETURN-EOF                 VALUE 'Y'.
013400     05  WS-FORCE-RELOAD-SW          PIC X(01) VALUE 'N'.
013500     05  WS-NORMAL-RELOAD-SW         PIC X(01) VALUE 'Y'.
013600     05  FILLER                      PIC X(04) VALUE SPACES.
013700*----------------------------------------------------------------*
013800 01  WS-COUNTERS.
013900     05  WS-LINE-NUMBER              PIC 9(07) USAGE COMP VALUE 0.
014000     05  WS-FIELD-COUNT              PIC 9(02) USAGE COMP VALUE 0.
014100     05  WS-RECORD-COUNT             PIC 9(07) USAGE COMP VALUE 0.
014200     05  WS-SKIPPED-COUNT            PIC 9(07) USAGE COMP VALUE 0.
014300     05  WS-SEQ-COUNTER              PIC 9(06) USAGE COMP VALUE 0.
014400     05  FILLER                      PIC X(04) VALUE SPACES.
014500*----------------------------------------------------------------*
014600*    TABLE CEILING KEPT AS A DATA ITEM RATHER THAN A LITERAL SO
014700*    IT TRACKS THE PERST COPYBOOK'S OCCURS LIMIT IN ONE PLACE --
014800*    SAME IDIOM PERSREAD USES TO GUARD ITS OWN LOAD LOOP.
014900*----------------------------------------------------------------*
015000 01  WS-TABLE-LIMIT-AREA.
015100     05  WS-TABLE-LIMIT              PIC 9(05) VALUE 2000.
015200 01  WS-TABLE-LIMIT-ALT REDEFINES WS-TABLE-LIMIT-AREA.
015300     05  WS-TABLE-LIMIT-THOUS        PIC 9(02).
015400     05  WS-TABLE-LIMIT-REST         PIC 9(03).
015500*----------------------------------------------------------------*
015600*    RAW CSV DETAIL LINE FIELDS, AS THEY COME OFF THE UNSTRING --
015700*    EDITED/CORRECTED FIELDS LAND DIRECTLY IN PERSON-TABLE.
015800*----------------------------------------------------------------*
015900 01  WS-RAW-CSV-FIELDS.
016000     05  WS-F-NOME                   PIC X(50).
016100     05  WS-F-SOBRENOME              PIC X(50).
016200     05  WS-F-EMAIL                  PIC X(100).
016300     05  WS-F-SEXO                   PIC X(10).
016400     05  WS-F-IP-ACESSO              PIC X(45).
016500     05  WS-F-IDADE                  PIC X(10).
016600     05  WS-F-NASC                   PIC X(12).
016700     05  FILLER                      PIC X(09) VALUE SPACES.
016800*----------------------------------------------------------------*
016900 01  WS-HEADER-WORK-FIELDS.
017000     05  WS-WORK-HEADER              PIC X(600).
017100     05  WS-HEADER-NORM              PIC X(60).
017200     05  WS-EXPECTED-HEADER          PIC X(60) VALUE
017300         'nome,sobrenome,email,sexo,ipacesso,idade,nascimento'.
017400     05  WS-SRC-IDX                  PIC 9(03) USAGE COMP.
017500     05  WS-DEST-IDX                 PIC 9(03) USAGE COMP.
017600     05  WS-QUOTE-CHAR               PIC X(01) VALUE '"'.
017700     05  FILLER                      PIC X(09) VALUE SPACES.
017800*----------------------------------------------------------------*
017900*    GENERIC LEADING/TRAILING BLANK TRIM -- USED FOR NOME,
018000*    SOBRENOME, EMAIL AND IP-ACESSO, AND FOR THE TEXT BEHIND
018100*    SEXO AND IDADE BEFORE THEY ARE EDITED FURTHER.
018200*----------------------------------------------------------------*
018300 01  WS-TRIM-WORK-FIELDS.
018400     05  WS-TRIM-SOURCE              PIC X(100).
018500     05  WS-TRIM-RESULT              PIC X(100).
018600     05  WS-TRIM-START               PIC 9(03) USAGE COMP VALUE 0.
018700     05  WS-TRIM-END                 PIC 9(03) USAGE COMP VALUE 0.
018800     05  WS-TRIM-LEN                 PIC 9(03) USAGE COMP VALUE 0.
018900     05  WS-TRIM-IDX                 PIC 9(03) USAGE COMP VALUE 0.
019000     05  FILLER                      PIC X(09) VALUE SPACES.
019100*----------------------------------------------------------------*
019200 01  WS-SEXO-EDIT                    PIC X(06).
019300 01  WS-IDADE-NUM                    PIC 9(03).
019400 01  WS-NUMTEXT-3                    PIC X(03).
019500 01  WS-NUMTEXT-2                    PIC X(02).
019600*----------------------------------------------------------------*
019700*    NASCIMENTO CORRECTION WORK AREA.
019800*----------------------------------------------------------------*
019900 01  WS-RAW-DATE                     PIC X(12).
020000 01  WS-DATE-PARTS.
020100     05  WS-DATE-DD-TXT              PIC X(02).
020200     05  WS-DATE-MM-TXT               PIC X(02).
020300     05  WS-DATE-YYYY-TXT            PIC X(04).
020400     05  FILLER                      PIC X(09) VALUE SPACES.
020500 01  WS-DATE-PART-COUNT              PIC 9(02) USAGE COMP VALUE 0.
020600*
020700*    CANDIDATE MONTH/DAY, KEPT AS A REDEFINED GROUP SO THE PAIR
020800*    CAN BE COMPARED AS ONE 4-DIGIT NUMBER AGAINST TODAY'S MMDD.
020900 01  WS-CANDIDATE-MMDD-DATA.
021000     05  WS-CAND-MONTH               PIC 9(02).
021100     05  WS-CAND-DAY                 PIC 9(02).
021200 01  WS-CANDIDATE-MMDD REDEFINES WS-CANDIDATE-MMDD-DATA
021300                                  PIC 9(04).
021400*
021500 01  WS-ESTIMATED-YEAR               PIC S9(05) USAGE COMP VALUE 0.
021600 01  WS-CURRENT-MMDD                 PIC 9(04) USAGE COMP VALUE 0.
021700*
021800*    MASTER RECORD IS BUILT HERE, THEN THE WHOLE 8-DIGIT VALUE
021900*    IS MOVED AT ONCE TO TBL-NASCIMENTO.
022000 01  WS-NASC-BUILD.
022100     05  WS-NASC-CCYY                PIC 9(04).
022200     05  WS-NASC-MM                  PIC 9(02).
022300     05  WS-NASC-DD                  PIC 9(02).
022400 01  WS-NASC-BUILD-NUM REDEFINES WS-NASC-BUILD PIC 9(08).
022500*----------------------------------------------------------------*
022600*    DAYS-IN-MONTH LOOKUP -- FEBRUARY CARRIES 28, LEAP YEARS
022700*    ADD ONE AT 2620-VALIDATE-CANDIDATE-DAY.
022800*----------------------------------------------------------------*
022900 01  WS-DAYS-TABLE-VALUES.
023000     05  FILLER                      PIC 9(02) VALUE 31.
023100     05  FILLER                      PIC 9(02) VALUE 28.
023200     05  FILLER                      PIC 9(02) VALUE 31.
023300     05  FILLER                      PIC 9(02) VALUE 30.
023400     05  FILLER                      PIC 9(02) VALUE 31.
023500     05  FILLER                      PIC 9(02) VALUE 30.
023600     05  FILLER                      PIC 9(02) VALUE 31.
023700     05  FILLER                      PIC 9(02) VALUE 31.
023800     05  FILLER                      PIC 9(02) VALUE 30.
023900     05  FILLER                      PIC 9(02) VALUE 31.
024000     05  FILLER                      PIC 9(02) VALUE 30.
024100     05  FILLER                      PIC 9(02) VALUE 31.
024200 01  WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-VALUES.
024300     05  WS-DAYS-IN-MONTH            PIC 9(02) OCCURS 12 TIMES.
024400 01  WS-MAX-DAY                      PIC 9(02) USAGE COMP VALUE 0.
024500*----------------------------------------------------------------*
024600 01  WS-LEAP-CHECK-FIELDS.
024700     05  WS-DIV-QUOT                 PIC 9(07) USAGE COMP.
024800     05  WS-REM-4                    PIC 9(02) USAGE COMP.
024900     05  WS-REM-100                  PIC 9(02) USAGE COMP.
025000     05  WS-REM-400                  PIC 9(02) USAGE COMP.
025100     05  FILLER                      PIC X(09) VALUE SPACES.
025200*----------------------------------------------------------------*
025300 01  WS-CURRENT-DATE-8               PIC X(08).
025400 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE-8.
025500     05  WS-CURRENT-YEAR             PIC 9(04).
025600     05  WS-CURRENT-MONTH            PIC 9(02).
025700     05  WS-CURRENT-DAY              PIC 9(02).
025800*----------------------------------------------------------------*
025900 01  ERROR-DISPLAY-LINE.
026000     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
026100     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
026200     05  FILLER   PIC X(18) VALUE ' FILE STATUS IS : '.
026300     05  DL-FILE-STATUS               PIC X(02).
026400     05  FILLER   PIC X(05) VALUE ' *** '.
026500*----------------------------------------------------------------*
026600     COPY PERST.
026700*================================================================*
026800 PROCEDURE DIVISION.
026900*----------------------------------------------------------------*
027000 0000-MAIN-PARAGRAPH.
027100*----------------------------------------------------------------*
027200     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-CURRENT-DATE-8.
027300     PERFORM 1000-OPEN-CSV-FILE.
027400     IF CSV-IN-OK
027500         PERFORM 1100-VALIDATE-CSV-HEADER
027600         IF HEADER-OK
027700             PERFORM 2000-READ-AND-VALIDATE-LINE
027800                 UNTIL CSV-IN-EOF OR LOAD-ABORTED
027900             IF NOT LOAD-ABORTED
028000                 PERFORM 3000-SORT-AND-LOAD-MASTER
028100             END-IF
028200         END-IF
028300     END-IF.
028400     PERFORM 8000-CLOSE-CSV-FILE.
028500     PERFORM 9000-DISPLAY-LOAD-SUMMARY.
028600     GOBACK.
028700*----------------------------------------------------------------*
028800 1000-OPEN-CSV-FILE.
028900*----------------------------------------------------------------*
029000     OPEN INPUT CSV-IN-FILE.
029100     IF NOT CSV-IN-OK
029200         MOVE 'OPEN'                 TO DL-ERROR-REASON
029300         MOVE CSV-IN-STATUS          TO DL-FILE-STATUS
029400         DISPLAY ERROR-DISPLAY-LINE
029500         DISPLAY 'CSV FILE IS EMPTY OR COULD NOT BE OPENED --'
029600         DISPLAY 'NO RECORDS LOADED.'
029700     END-IF.
029800*----------------------------------------------------------------*
029900 1100-VALIDATE-CSV-HEADER.
030000*----------------------------------------------------------------*
030100     MOVE 1                          TO WS-LINE-NUMBER.
030200     READ CSV-IN-FILE
030300         AT END
030400             SET CSV-IN-EOF TO TRUE
030500             DISPLAY 'CSV FILE HAS NO HEADER LINE -- REJECTED.'
030600     END-READ.
030700     IF NOT CSV-IN-EOF
030800         MOVE SPACES            TO WS-WORK-HEADER
030900         MOVE CSV-IN-RECORD     TO WS-WORK-HEADER
031000         INSPECT WS-WORK-HEADER CONVERTING
031100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031200             TO 'abcdefghijklmnopqrstuvwxyz'
031300         PERFORM 1110-COMPACT-HEADER-TEXT
031400         IF WS-HEADER-NORM = WS-EXPECTED-HEADER
031500             SET HEADER-OK TO TRUE
031600         ELSE
031700             DISPLAY 'CSV HEADER DOES NOT MATCH -- REJECTED: '
031800                 WS-HEADER-NORM
031900         END-IF
032000     END-IF.
032100*----------------------------------------------------------------*
032200 1110-COMPACT-HEADER-TEXT.
032300*----------------------------------------------------------------*
032400     MOVE SPACES TO WS-HEADER-NORM.
032500     MOVE 0      TO WS-DEST-IDX.
032600     PERFORM 1115-COMPACT-ONE-HEADER-CHAR
032700         VARYING WS-SRC-IDX FROM 1 BY 1
032800         UNTIL WS-SRC-IDX > 600.
032900*----------------------------------------------------------------*
033000 1115-COMPACT-ONE-HEADER-CHAR.
033100*----------------------------------------------------------------*
033200     IF WS-WORK-HEADER (WS-SRC-IDX:1) IS PRINTABLE-CHARACTER
033300         AND WS-WORK-HEADER (WS-SRC-IDX:1) NOT = SPACE
033400         AND WS-WORK-HEADER (WS-SRC-IDX:1) NOT = WS-QUOTE-CHAR
033500         AND WS-DEST-IDX < 60
033600         ADD 1 TO WS-DEST-IDX
033700         MOVE WS-WORK-HEADER (WS-SRC-IDX:1)
033800             TO WS-HEADER-NORM (WS-DEST-IDX:1)
033900     END-IF.
034000*----------------------------------------------------------------*
034100 2000-READ-AND-VALIDATE-LINE.
034200*----------------------------------------------------------------*
034300     PERFORM 2100-READ-CSV-LINE.
034400     IF NOT CSV-IN-EOF
034500         PERFORM 2200-UNSTRING-CSV-FIELDS
034600         IF WS-FIELD-COUNT >= 7
034700             IF PERSON-TABLE-SIZE < WS-TABLE-LIMIT
034800                 ADD 1 TO PERSON-TABLE-SIZE
034900                 PERFORM 2300-EDIT-TEXT-FIELDS
035000                 IF NOT LOAD-ABORTED
035100                     PERFORM 2400-EDIT-SEXO-FIELD
035200                 END-IF
035300                 IF NOT LOAD-ABORTED
035400                     PERFORM 2500-EDIT-IDADE-FIELD
035500                 END-IF
035600                 IF NOT LOAD-ABORTED
035700                     PERFORM 2600-CORRECT-NASCIMENTO
035800                 END-IF
035900             ELSE
036000                 DISPLAY 'CSV HAS MORE THAN ' WS-TABLE-LIMIT
036100                     ' ADMISSIBLE LINES -- TABLE FULL AT LINE '
036200                     WS-LINE-NUMBER
036300                 PERFORM 9910-ABORT-LOAD
036400             END-IF
036500         ELSE
036600             ADD 1 TO WS-SKIPPED-COUNT
036700         END-IF
036800     END-IF.
036900*----------------------------------------------------------------*
037000 2100-READ-CSV-LINE.
037100*----------------------------------------------------------------*
037200     READ CSV-IN-FILE
037300         AT END
037400             SET CSV-IN-EOF TO TRUE
037500         NOT AT END
037600             ADD 1 TO WS-LINE-NUMBER
037700     END-READ.
037800*----------------------------------------------------------------*
037900 2200-UNSTRING-CSV-FIELDS.
038000*----------------------------------------------------------------*
038100     MOVE 0      TO WS-FIELD-COUNT.
038200     MOVE SPACES TO WS-RAW-CSV-FIELDS.
038300     UNSTRING CSV-IN-RECORD DELIMITED BY ','
038400         INTO WS-F-NOME, WS-F-SOBRENOME, WS-F-EMAIL,
038500              WS-F-SEXO, WS-F-IP-ACESSO, WS-F-IDADE,
038600              WS-F-NASC
038700         TALLYING IN WS-FIELD-COUNT.
038800*----------------------------------------------------------------*
038900 2300-EDIT-TEXT-FIELDS.
039000*----------------------------------------------------------------*
039100     MOVE WS-F-NOME              TO WS-TRIM-SOURCE.
039200     PERFORM 9700-TRIM-FIELD.
039300     MOVE WS-TRIM-RESULT
039400         TO TBL-NOME (PERSON-TABLE-SIZE).
039500*
039600     MOVE WS-F-SOBRENOME         TO WS-TRIM-SOURCE.
039700     PERFORM 9700-TRIM-FIELD.
039800     MOVE WS-TRIM-RESULT
039900         TO TBL-SOBRENOME (PERSON-TABLE-SIZE).
040000*
040100     MOVE WS-F-EMAIL             TO WS-TRIM-SOURCE.
040200     PERFORM 9700-TRIM-FIELD.
040300     MOVE WS-TRIM-RESULT
040400         TO TBL-EMAIL (PERSON-TABLE-SIZE).
040500*
040600     MOVE WS-F-IP-ACESSO         TO WS-TRIM-SOURCE.
040700     PERFORM 9700-TRIM-FIELD.
040800     MOVE WS-TRIM-RESULT
040900         TO TBL-IP-ACESSO (PERSON-TABLE-SIZE).
041000*----------------------------------------------------------------*
041100 2400-EDIT-SEXO-FIELD.
041200*----------------------------------------------------------------*
041300     MOVE WS-F-SEXO              TO WS-TRIM-SOURCE.
041400     PERFORM 9700-TRIM-FIELD.
041500     MOVE SPACES                 TO WS-SEXO-EDIT.
041600     IF WS-TRIM-LEN > 0 AND WS-TRIM-LEN <= 6
041700         MOVE WS-TRIM-RESULT (1:WS-TRIM-LEN) TO WS-SEXO-EDIT
041800     END-IF.
041900     INSPECT WS-SEXO-EDIT CONVERTING
042000         'abcdefghijklmnopqrstuvwxyz'
042100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042200*    LENGTH MUST MATCH EXACTLY, NOT JUST THE FIRST SIX BYTES --
042300*    "FEMALEX" OR "MALE  JUNK" SURVIVE THE TRIM SCAN INTACT AND
042400*    CANNOT BE ALLOWED TO PASS ON A 'MALE  '/'FEMALE' PREFIX HIT.
042500     IF (WS-TRIM-LEN = 4 AND WS-SEXO-EDIT = 'MALE  ')
042600         OR (WS-TRIM-LEN = 6 AND WS-SEXO-EDIT = 'FEMALE')
042700         MOVE WS-SEXO-EDIT TO TBL-SEXO (PERSON-TABLE-SIZE)
042800     ELSE
042900         DISPLAY 'INVALID GENDER AT LINE ' WS-LINE-NUMBER
043000             ': ' WS-TRIM-RESULT (1:WS-TRIM-LEN)
043100         PERFORM 9910-ABORT-LOAD
043200     END-IF.
043300*----------------------------------------------------------------*
043400 2500-EDIT-IDADE-FIELD.
043500*----------------------------------------------------------------*
043600     MOVE WS-F-IDADE              TO WS-TRIM-SOURCE.
043700     PERFORM 9700-TRIM-FIELD.
043800     IF WS-TRIM-LEN > 0
043900         AND WS-TRIM-RESULT (1:WS-TRIM-LEN) IS NUMERIC
044000         PERFORM 9730-PACK-IDADE-TEXT
044100         MOVE WS-NUMTEXT-3 TO WS-IDADE-NUM
044200         MOVE WS-IDADE-NUM TO TBL-IDADE (PERSON-TABLE-SIZE)
044300     ELSE
044400         DISPLAY 'INVALID AGE AT LINE ' WS-LINE-NUMBER
044500             ': ' WS-TRIM-RESULT (1:WS-TRIM-LEN)
044600         PERFORM 9910-ABORT-LOAD
044700     END-IF.
044800*----------------------------------------------------------------*
044900 2600-CORRECT-NASCIMENTO.
045000*----------------------------------------------------------------*
045100     MOVE SPACES           TO WS-RAW-DATE.
045200     MOVE WS-F-NASC        TO WS-RAW-DATE.
045300     PERFORM 2610-SPLIT-RAW-DATE.
045400     IF NOT LOAD-ABORTED
045500         PERFORM 2615-EDIT-DAY-AND-MONTH
045600     END-IF.
045700     IF NOT LOAD-ABORTED
045800         COMPUTE WS-ESTIMATED-YEAR =
045900             WS-CURRENT-YEAR - TBL-IDADE (PERSON-TABLE-SIZE)
046000         PERFORM 2620-VALIDATE-CANDIDATE-DAY
046100     END-IF.
046200     IF NOT LOAD-ABORTED
046300         PERFORM 2630-APPLY-BIRTHDAY-ADJUSTMENT
046400         MOVE WS-ESTIMATED-YEAR TO WS-NASC-CCYY
046500         MOVE WS-CAND-MONTH     TO WS-NASC-MM
046600         MOVE WS-CAND-DAY       TO WS-NASC-DD
046700         MOVE WS-NASC-BUILD-NUM
046800             TO TBL-NASCIMENTO (PERSON-TABLE-SIZE)
046900     END-IF.
047000*----------------------------------------------------------------*
047100 2610-SPLIT-RAW-DATE.
047200*----------------------------------------------------------------*
047300     MOVE SPACES TO WS-DATE-PARTS.
047400     MOVE 0      TO WS-DATE-PART-COUNT.
047500     UNSTRING WS-RAW-DATE DELIMITED BY '/'
047600         INTO WS-DATE-DD-TXT, WS-DATE-MM-TXT, WS-DATE-YYYY-TXT
047700         TALLYING IN WS-DATE-PART-COUNT.
047800     IF WS-DATE-PART-COUNT < 2
047900         DISPLAY 'INVALID BIRTH DATE AT LINE ' WS-LINE-NUMBER
048000             ': ' WS-RAW-DATE
048100         PERFORM 9910-ABORT-LOAD
048200     END-IF.
048300*----------------------------------------------------------------*
048400 2615-EDIT-DAY-AND-MONTH.
048500*----------------------------------------------------------------*
048600     MOVE WS-DATE-DD-TXT TO WS-TRIM-SOURCE.
048700     PERFORM 9700-TRIM-FIELD.
048800     IF WS-TRIM-LEN > 0 AND WS-TRIM-LEN <= 2
048900         AND WS-TRIM-RESULT (1:WS-TRIM-LEN) IS NUMERIC
049000         PERFORM 9740-PACK-DATE-PART
049100         MOVE WS-NUMTEXT-2 TO WS-CAND-DAY
049200     ELSE
049300         DISPLAY 'INVALID BIRTH DATE AT LINE ' WS-LINE-NUMBER
049400             ': ' WS-RAW-DATE
049500         PERFORM 9910-ABORT-LOAD
049600     END-IF.
049700     IF NOT LOAD-ABORTED
049800         MOVE WS-DATE-MM-TXT TO WS-TRIM-SOURCE
049900         PERFORM 9700-TRIM-FIELD
050000         IF WS-TRIM-LEN > 0 AND WS-TRIM-LEN <= 2
050100             AND WS-TRIM-RESULT (1:WS-TRIM-LEN) IS NUMERIC
050200             PERFORM 9740-PACK-DATE-PART
050300             MOVE WS-NUMTEXT-2 TO WS-CAND-MONTH
050400             IF WS-CAND-MONTH < 1 OR WS-CAND-MONTH > 12
050500                 DISPLAY 'INVALID BIRTH DATE AT LINE '
050600                     WS-LINE-NUMBER ': ' WS-RAW-DATE
050700                 PERFORM 9910-ABORT-LOAD
050800             END-IF
050900         ELSE
051000             DISPLAY 'INVALID BIRTH DATE AT LINE ' WS-LINE-NUMBER
051100                 ': ' WS-RAW-DATE
051200             PERFORM 9910-ABORT-LOAD
051300         END-IF
051400     END-IF.
051500*----------------------------------------------------------------*
051600 2620-VALIDATE-CANDIDATE-DAY.
051700*----------------------------------------------------------------*
051800     PERFORM 2621-CHECK-LEAP-YEAR.
051900     MOVE WS-DAYS-IN-MONTH (WS-CAND-MONTH) TO WS-MAX-DAY.
052000     IF WS-CAND-MONTH = 2 AND LEAP-YEAR
052100         ADD 1 TO WS-MAX-DAY
052200     END-IF.
052300     IF WS-CAND-DAY < 1 OR WS-CAND-DAY > WS-MAX-DAY
052400         DISPLAY 'INVALID BIRTH DATE AT LINE ' WS-LINE-NUMBER
052500             ': ' WS-RAW-DATE
052600         PERFORM 9910-ABORT-LOAD
052700     END-IF.
052800*----------------------------------------------------------------*
052900 2621-CHECK-LEAP-YEAR.
053000*----------------------------------------------------------------*
053100     DIVIDE WS-ESTIMATED-YEAR BY 4
053200         GIVING WS-DIV-QUOT REMAINDER WS-REM-4.
053300     DIVIDE WS-ESTIMATED-YEAR BY 100
053400         GIVING WS-DIV-QUOT REMAINDER WS-REM-100.
053500     DIVIDE WS-ESTIMATED-YEAR BY 400
053600         GIVING WS-DIV-QUOT REMAINDER WS-REM-400.
053700     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
053800         SET LEAP-YEAR TO TRUE
053900     ELSE
054000         MOVE 'N' TO WS-LEAP-YEAR-SW
054100     END-IF.
054200*----------------------------------------------------------------*
054300 2630-APPLY-BIRTHDAY-ADJUSTMENT.
054400*----------------------------------------------------------------*
054500     COMPUTE WS-CURRENT-MMDD =
054600         WS-CURRENT-MONTH * 100 + WS-CURRENT-DAY.
054700     IF WS-CANDIDATE-MMDD > WS-CURRENT-MMDD
054800         SUBTRACT 1 FROM WS-ESTIMATED-YEAR
054900     END-IF.
055000*----------------------------------------------------------------*
055100 3000-SORT-AND-LOAD-MASTER.
055200*----------------------------------------------------------------*
055300     SORT SORT-WORK-FILE
055400         ASCENDING KEY SW-NOME-KEY
055500         ASCENDING KEY SW-SOBRENOME-KEY
055600         INPUT PROCEDURE IS 3100-RELEASE-PARSED-RECORDS
055700         OUTPUT PROCEDURE IS 3200-REPLACE-MASTER-FILE.
055800*----------------------------------------------------------------*
055900 3100-RELEASE-PARSED-RECORDS.
056000*----------------------------------------------------------------*
056100     PERFORM 3110-RELEASE-ONE-RECORD
056200         VARYING PERSON-TABLE-INDEX FROM 1 BY 1
056300         UNTIL PERSON-TABLE-INDEX > PERSON-TABLE-SIZE.
056400*----------------------------------------------------------------*
056500 3110-RELEASE-ONE-RECORD.
056600*----------------------------------------------------------------*
056700     MOVE TBL-NOME (PERSON-TABLE-INDEX)      TO SW-NOME.
056800     MOVE TBL-NOME (PERSON-TABLE-INDEX)      TO SW-NOME-KEY.
056900     MOVE TBL-SOBRENOME (PERSON-TABLE-INDEX) TO SW-SOBRENOME.
057000     MOVE TBL-SOBRENOME (PERSON-TABLE-INDEX) TO SW-SOBRENOME-KEY.
057100     MOVE TBL-EMAIL (PERSON-TABLE-INDEX)     TO SW-EMAIL.
057200     MOVE TBL-SEXO (PERSON-TABLE-INDEX)      TO SW-SEXO.
057300     MOVE TBL-IP-ACESSO (PERSON-TABLE-INDEX) TO SW-IP-ACESSO.
057400     MOVE TBL-IDADE (PERSON-TABLE-INDEX)     TO SW-IDADE.
057500     MOVE TBL-NASCIMENTO (PERSON-TABLE-INDEX) TO SW-NASCIMENTO.
057600     INSPECT SW-NOME-KEY CONVERTING
057700         'abcdefghijklmnopqrstuvwxyz'
057800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
057900     INSPECT SW-SOBRENOME-KEY CONVERTING
058000         'abcdefghijklmnopqrstuvwxyz'
058100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
058200     RELEASE SW-PERSON-RECORD.
058300*----------------------------------------------------------------*
058400 3200-REPLACE-MASTER-FILE.
058500*----------------------------------------------------------------*
058600     PERFORM 3210-OPEN-MASTER-FOR-REPLACE.
058700     IF NOT LOAD-ABORTED
058800         MOVE 0 TO WS-SEQ-COUNTER
058900         PERFORM 3220-WRITE-SORTED-RECORD
059000             UNTIL SORT-RETURN-EOF
059100         PERFORM 3230-CLOSE-MASTER-FILE
059200     END-IF.
059300*----------------------------------------------------------------*
059400 3210-OPEN-MASTER-FOR-REPLACE.
059500*----------------------------------------------------------------*
059600     OPEN OUTPUT PERSON-MASTER-FILE.
059700     CLOSE       PERSON-MASTER-FILE.
059800     OPEN I-O    PERSON-MASTER-FILE.
059900     IF NOT MASTER-FILE-OK
060000         MOVE 'REPLACE'              TO DL-ERROR-REASON
060100         MOVE MASTER-FILE-STATUS     TO DL-FILE-STATUS
060200         DISPLAY ERROR-DISPLAY-LINE
060300         PERFORM 9910-ABORT-LOAD
060400     END-IF.
060500*----------------------------------------------------------------*
060600 3220-WRITE-SORTED-RECORD.
060700*----------------------------------------------------------------*
060800     RETURN SORT-WORK-FILE
060900         AT END
061000             SET SORT-RETURN-EOF TO TRUE
061100         NOT AT END
061200             ADD 1 TO WS-SEQ-COUNTER
061300             MOVE WS-SEQ-COUNTER        TO PR-SEQ-NO
061400             MOVE SW-NOME               TO PR-NOME
061500             MOVE SW-SOBRENOME          TO PR-SOBRENOME
061600             MOVE SW-EMAIL              TO PR-EMAIL
061700             MOVE SW-SEXO               TO PR-SEXO
061800             MOVE SW-IP-ACESSO          TO PR-IP-ACESSO
061900             MOVE SW-IDADE              TO PR-IDADE
062000             MOVE SW-NASCIMENTO         TO PR-NASCIMENTO
062100             MOVE 'A'                   TO PR-REC-STATUS
062200             WRITE PERSON-RECORD
062300                 INVALID KEY
062400                     MOVE 'WRITE'        TO DL-ERROR-REASON
062500                     MOVE MASTER-FILE-STATUS TO DL-FILE-STATUS
062600                     DISPLAY ERROR-DISPLAY-LINE
062700             END-WRITE
062800             ADD 1 TO WS-RECORD-COUNT
062900     END-RETURN.
063000*----------------------------------------------------------------*
063100 3230-CLOSE-MASTER-FILE.
063200*----------------------------------------------------------------*
063300     CLOSE PERSON-MASTER-FILE.
063400*----------------------------------------------------------------*
063500 8000-CLOSE-CSV-FILE.
063600*----------------------------------------------------------------*
063700     IF CSV-IN-OK OR CSV-IN-EOF
063800         CLOSE CSV-IN-FILE
063900     END-IF.
064000*----------------------------------------------------------------*
064100 9000-DISPLAY-LOAD-SUMMARY.
064200*----------------------------------------------------------------*
064300     DISPLAY 'CSVLOAD RUN COMPLETE.'.
064400     DISPLAY 'LINES READ      : ' WS-LINE-NUMBER.
064500     DISPLAY 'LINES SKIPPED   : ' WS-SKIPPED-COUNT.
064600     DISPLAY 'RECORDS LOADED  : ' WS-RECORD-COUNT.
064700     IF LOAD-ABORTED
064800         DISPLAY 'LOAD WAS ABORTED -- MASTER FILE NOT REPLACED.'
064900     END-IF.
065000     IF WS-FORCE-RELOAD-SW = 'Y'
065100         DISPLAY 'UPSI-0 FORCE-RELOAD SWITCH WAS ON THIS RUN.'
065200     END-IF.
065300*----------------------------------------------------------------*
065400 9700-TRIM-FIELD.
065500*----------------------------------------------------------------*
065600     MOVE SPACES TO WS-TRIM-RESULT.
065700     MOVE 0      TO WS-TRIM-START.
065800     MOVE 0      TO WS-TRIM-END.
065900     MOVE 0      TO WS-TRIM-LEN.
066000     PERFORM 9710-FIND-TRIM-START
066100         VARYING WS-TRIM-IDX FROM 1 BY 1
066200         UNTIL WS-TRIM-IDX > 100 OR WS-TRIM-START NOT = 0.
066300     IF WS-TRIM-START NOT = 0
066400         PERFORM 9720-FIND-TRIM-END
066500             VARYING WS-TRIM-IDX FROM 100 BY -1
066600             UNTIL WS-TRIM-IDX < 1 OR WS-TRIM-END NOT = 0
066700         COMPUTE WS-TRIM-LEN =
066800             WS-TRIM-END - WS-TRIM-START + 1
066900         MOVE WS-TRIM-SOURCE (WS-TRIM-START:WS-TRIM-LEN)
067000             TO WS-TRIM-RESULT
067100     END-IF.
067200*----------------------------------------------------------------*
067300 9710-FIND-TRIM-START.
067400*----------------------------------------------------------------*
067500     IF WS-TRIM-SOURCE (WS-TRIM-IDX:1) NOT = SPACE
067600         MOVE WS-TRIM-IDX TO WS-TRIM-START
067700     END-IF.
067800*----------------------------------------------------------------*
067900 9720-FIND-TRIM-END.
068000*----------------------------------------------------------------*
068100     IF WS-TRIM-SOURCE (WS-TRIM-IDX:1) NOT = SPACE
068200         MOVE WS-TRIM-IDX TO WS-TRIM-END
068300     END-IF.
068400*----------------------------------------------------------------*
068500 9730-PACK-IDADE-TEXT.
068600*----------------------------------------------------------------*
068700     MOVE '000' TO WS-NUMTEXT-3.
068800     IF WS-TRIM-LEN <= 3
068900         MOVE WS-TRIM-RESULT (1:WS-TRIM-LEN)
069000             TO WS-NUMTEXT-3 (4 - WS-TRIM-LEN:WS-TRIM-LEN)
069100     ELSE
069200         MOVE WS-TRIM-RESULT (WS-TRIM-LEN - 2:3)
069300             TO WS-NUMTEXT-3
069400     END-IF.
069500*----------------------------------------------------------------*
069600 9740-PACK-DATE-PART.
069700*----------------------------------------------------------------*
069800     MOVE '00' TO WS-NUMTEXT-2.
069900     MOVE WS-TRIM-RESULT (1:WS-TRIM-LEN)
070000         TO WS-NUMTEXT-2 (3 - WS-TRIM-LEN:WS-TRIM-LEN).
070100*----------------------------------------------------------------*
070200 9910-ABORT-LOAD.
070300*----------------------------------------------------------------*
070400     SET LOAD-ABORTED TO TRUE.
