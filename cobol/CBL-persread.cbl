000100*================================================================*
000200* PROGRAM NAME:    PERSREAD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/87 DAVID QUINTERO  CREATED AS THE COMMON VSAM READ-BACK
000900*                          ROUTINE FOR THE PERSON REGISTRY --
001000*                          CALLED BY PERSEXP AND PERSSTAT SO THE
001100*                          READ LOGIC LIVES IN ONE PLACE.
001200* 05/19/90 ED ACKERMAN     ADDED THE ALL-RECORDS OPTION -- UP TO
001300*                          THEN THIS ONLY SUPPORTED A SINGLE KEY
001400*                          LOOKUP, WHICH NEITHER CALLER NEEDS ANY
001500*                          MORE.
001600* 11/14/91 ED ACKERMAN     TABLE SIZE BUMPED TO 2000 TO MATCH THE
001700*                          PERST COPYBOOK CHANGE, CR-1144.
001800* 12/04/98 ED ACKERMAN     Y2K: NO DATE FIELDS TOUCHED BY THIS
001900*                          PROGRAM -- VERIFIED ONLY. CR-1190.
002000* 07/09/02 ED ACKERMAN     ADDED THE 9900 BAD-STATUS TRAP -- AN
002100*                          UNCAUGHT VSAM STATUS WAS LOOPING THE
002200*                          CALLER ON A DAMAGED CLUSTER. CR-1214.
002300*================================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    PERSREAD.
002600 AUTHOR.        DAVID QUINTERO.
002700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN.  03/14/87.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*================================================================*
003200 ENVIRONMENT DIVISION.
003300*----------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*----------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS VALID-SEQ-DIGIT IS '0' THRU '9'
004100     UPSI-0 ON STATUS IS WS-TRACE-ON-SW
004200            OFF STATUS IS WS-TRACE-OFF-SW.
004300*----------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*----------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT PERSON-MASTER-FILE ASSIGN TO PERSVS
004800       ORGANIZATION IS INDEXED
004900       ACCESS MODE  IS DYNAMIC
005000       RECORD KEY   IS PR-SEQ-NO OF PERSON-RECORD
005100       FILE STATUS  IS MASTER-FILE-STATUS.
005200*================================================================*
005300 DATA DIVISION.
005400*----------------------------------------------------------------*
005500 FILE SECTION.
005600*----------------------------------------------------------------*
005700 FD  PERSON-MASTER-FILE
005800      DATA RECORD IS PERSON-RECORD.
005900     COPY PERSC.
006000*----------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200*----------------------------------------------------------------*
006300 01  WS-SWITCHES-MISC-FIELDS.
006400     05  MASTER-FILE-STATUS          PIC X(02).
006500         88  MASTER-FILE-OK                 VALUE '00'.
006600         88  MASTER-FILE-EOF                 VALUE '10'.
006700     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
006800         88  PM-EOF                          VALUE 'Y'.
006900     05  WS-TRACE-ON-SW              PIC X(01) VALUE 'N'.
007000     05  WS-TRACE-OFF-SW             PIC X(01) VALUE 'Y'.
007100     05  FILLER                      PIC X(04) VALUE SPACES.
007200*----------------------------------------------------------------*
007300 01  WS-COUNTERS.
007400     05  WS-RECORDS-RETURNED         PIC 9(05) USAGE COMP VALUE 0.
007500     05  FILLER                      PIC X(04) VALUE SPACES.
007600*----------------------------------------------------------------*
007700*    LAST KEY READ, KEPT SO A TRACE LINE CAN SHOW WHICH HALF OF
007800*    THE KEY RANGE THE JOB WAS IN WHEN IT DIED.
007900*----------------------------------------------------------------*
008000 01  WS-SEQ-SAVE-AREA.
008100     05  WS-SEQ-SAVE                 PIC 9(06).
008200 01  WS-SEQ-SAVE-ALT REDEFINES WS-SEQ-SAVE-AREA.
008300     05  WS-SEQ-SAVE-HIGH            PIC 9(03).
008400     05  WS-SEQ-SAVE-LOW             PIC 9(03).
008500*----------------------------------------------------------------*
008600*    FILE STATUS BROKEN INTO ITS TWO BYTES FOR THE TRACE LINE --
008700*    BYTE 1 IS THE STATUS CLASS, BYTE 2 THE DETAIL CODE.
008800*----------------------------------------------------------------*
008900 01  WS-STATUS-SAVE-AREA.
009000     05  WS-STATUS-SAVE              PIC X(02).
009100 01  WS-STATUS-SAVE-ALT REDEFINES WS-STATUS-SAVE-AREA.
009200     05  WS-STATUS-SAVE-CLASS        PIC X(01).
009300     05  WS-STATUS-SAVE-DETAIL       PIC X(01).
009400*----------------------------------------------------------------*
009500*    TABLE CEILING KEPT AS A DATA ITEM RATHER THAN A LITERAL SO
009600*    IT TRACKS THE PERST COPYBOOK'S OCCURS LIMIT IN ONE PLACE.
009700*----------------------------------------------------------------*
009800 01  WS-TABLE-LIMIT-AREA.
009900     05  WS-TABLE-LIMIT              PIC 9(05) VALUE 2000.
010000 01  WS-TABLE-LIMIT-ALT REDEFINES WS-TABLE-LIMIT-AREA.
010100     05  WS-TABLE-LIMIT-THOUS        PIC 9(02).
010200     05  WS-TABLE-LIMIT-REST         PIC 9(03).
010300*----------------------------------------------------------------*
010400 01  ERROR-DISPLAY-LINE.
010500     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
010600     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
010700     05  FILLER   PIC X(18) VALUE ' FILE STATUS IS : '.
010800     05  DL-FILE-STATUS               PIC X(02).
010900     05  FILLER   PIC X(05) VALUE ' *** '.
011000*================================================================*
011100 LINKAGE SECTION.
011200*----------------------------------------------------------------*
011300     COPY PERST.
011400*================================================================*
011500 PROCEDURE DIVISION USING PERSON-TABLE-SIZE,
011600                           PERSON-TABLE-INDEX,
011700                           PERSON-PROGRAM-ACTION,
011800                           PERSON-TABLE.
011900*----------------------------------------------------------------*
012000 0000-MAIN-ROUTINE.
012100*----------------------------------------------------------------*
012200     PERFORM 1000-INITIALIZATION.
012300     IF MASTER-FILE-OK
012400         PERFORM 2000-PROCESS-VSAM-REQUEST
012500     END-IF.
012600     PERFORM 3000-CLOSE-FILES.
012700     GOBACK.
012800*----------------------------------------------------------------*
012900 1000-INITIALIZATION.
013000*----------------------------------------------------------------*
013100     MOVE 0      TO PERSON-TABLE-SIZE.
013200     MOVE 0      TO WS-RECORDS-RETURNED.
013300     OPEN INPUT PERSON-MASTER-FILE.
013400     IF NOT MASTER-FILE-OK
013500         MOVE 'OPEN'                 TO DL-ERROR-REASON
013600         MOVE MASTER-FILE-STATUS     TO DL-FILE-STATUS
013700         DISPLAY ERROR-DISPLAY-LINE
013800     END-IF.
013900*----------------------------------------------------------------*
014000 2000-PROCESS-VSAM-REQUEST.
014100*----------------------------------------------------------------*
014200     IF PERSON-ALL-RECORDS
014300         PERFORM 2100-PROCESS-NEXT-VSAM-RECORD
014400             UNTIL PM-EOF OR PERSON-TABLE-SIZE >= WS-TABLE-LIMIT
014500     ELSE
014600         DISPLAY 'PERSREAD -- UNSUPPORTED REQUEST CODE: '
014700             PERSON-PROGRAM-ACTION
014800     END-IF.
014900*----------------------------------------------------------------*
015000 2100-PROCESS-NEXT-VSAM-RECORD.
015100*----------------------------------------------------------------*
015200     READ PERSON-MASTER-FILE NEXT RECORD
015300         AT END
015400             SET PM-EOF TO TRUE
015500     END-READ.
015600     IF NOT PM-EOF
015700         MOVE PR-SEQ-NO TO WS-SEQ-SAVE
015800         IF WS-SEQ-SAVE (6:1) IS NOT VALID-SEQ-DIGIT
015900             DISPLAY 'PERSREAD -- KEY LOW-ORDER BYTE NOT NUMERIC: '
016000                 WS-SEQ-SAVE
016100         END-IF
016200         IF PR-REC-ACTIVE
016300             PERFORM 2200-PROCESS-VSAM-RECORD
016400         END-IF
016500     END-IF.
016600     IF NOT MASTER-FILE-OK AND NOT MASTER-FILE-EOF
016700         PERFORM 9900-INVALID-VSAM-STATUS
016800     END-IF.
016900*----------------------------------------------------------------*
017000 2200-PROCESS-VSAM-RECORD.
017100*----------------------------------------------------------------*
017200     ADD 1 TO PERSON-TABLE-SIZE.
017300     ADD 1 TO WS-RECORDS-RETURNED.
017400     MOVE PR-SEQ-NO
017500         TO TBL-SEQ-NO (PERSON-TABLE-SIZE).
017600     MOVE PR-NOME
017700         TO TBL-NOME (PERSON-TABLE-SIZE).
017800     MOVE PR-SOBRENOME
017900         TO TBL-SOBRENOME (PERSON-TABLE-SIZE).
018000     MOVE PR-EMAIL
018100         TO TBL-EMAIL (PERSON-TABLE-SIZE).
018200     MOVE PR-SEXO
018300         TO TBL-SEXO (PERSON-TABLE-SIZE).
018400     MOVE PR-IP-ACESSO
018500         TO TBL-IP-ACESSO (PERSON-TABLE-SIZE).
018600     MOVE PR-IDADE
018700         TO TBL-IDADE (PERSON-TABLE-SIZE).
018800     MOVE PR-NASCIMENTO
018900         TO TBL-NASCIMENTO (PERSON-TABLE-SIZE).
019000*----------------------------------------------------------------*
019100 3000-CLOSE-FILES.
019200*----------------------------------------------------------------*
019300     IF MASTER-FILE-OK OR MASTER-FILE-EOF
019400         CLOSE PERSON-MASTER-FILE
019500     END-IF.
019600     IF WS-TRACE-ON-SW = 'Y'
019700         DISPLAY 'PERSREAD -- RECORDS RETURNED: '
019800             WS-RECORDS-RETURNED
019900     END-IF.
020000*----------------------------------------------------------------*
020100 9900-INVALID-VSAM-STATUS.
020200*----------------------------------------------------------------*
020300     MOVE 'READ'                 TO DL-ERROR-REASON.
020400     MOVE MASTER-FILE-STATUS     TO DL-FILE-STATUS.
020500     DISPLAY ERROR-DISPLAY-LINE.
020600     MOVE MASTER-FILE-STATUS     TO WS-STATUS-SAVE.
020700     IF WS-TRACE-ON-SW = 'Y'
020800         DISPLAY 'PERSREAD -- STATUS CLASS/DETAIL: '
020900             WS-STATUS-SAVE-CLASS '/' WS-STATUS-SAVE-DETAIL
021000         DISPLAY 'PERSREAD -- LAST KEY HIGH/LOW: '
021100             WS-SEQ-SAVE-HIGH '/' WS-SEQ-SAVE-LOW
021200     END-IF.
021300     SET PM-EOF TO TRUE.
