000100*================================================================*
000200* PROGRAM NAME:    PERSEXP
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/87 DAVID QUINTERO  CREATED -- DATA CONTROL WANTED A WAY
000900*                          TO PULL THE PERSON REGISTRY BACK OUT
001000*                          AS A FLAT FILE FOR THE DOWNSTREAM
001100*                          REPORTING GROUP.
001200* 05/19/90 ED ACKERMAN     SWITCHED FROM A KEYED LOOKUP OPTION TO
001300*                          ALL-RECORDS ONLY -- THE KEYED PATH WAS
001400*                          NEVER USED ONCE PERSSTAT CAME ONLINE.
001500* 11/14/91 ED ACKERMAN     OUTPUT COLUMN ORDER AND DATE FORMAT
001600*                          LOCKED DOWN PER CR-1144 TO MATCH WHAT
001700*                          THE FEED LOOKED LIKE GOING IN.
001800* 12/04/98 ED ACKERMAN     Y2K: NASCIMENTO CCYY ALREADY 4-DIGIT
001900*                          ON THE MASTER -- VERIFIED ONLY, NO
002000*                          CODE CHANGE. CR-1190.
002100* 02/26/01 ED ACKERMAN     ZERO-SUPPRESSED DAY/MONTH/AGE ON THE
002200*                          EXPORT LINE -- DOWNSTREAM LOAD JOB WAS
002300*                          CHOKING ON LEADING ZEROS. CR-1203.
002400* 08/14/02 ED ACKERMAN     TWO BUGS FOUND TOGETHER -- (1) NOME/
002500*                          SOBRENOME WITH A SPACE IN THE MIDDLE
002600*                          ("DA SILVA") WERE GETTING CUT OFF AT
002700*                          THE FIRST SPACE BECAUSE THE STRING USED
002800*                          DELIMITED BY SPACE TO DROP THE PIC X
002900*                          FILL, AND THAT SAME DELIMITER TRIPS ON
003000*                          A SPACE INSIDE THE NAME ITSELF; (2) THE
003100*                          ZERO-SUPPRESSED IDADE/DIA/MES FIELDS
003200*                          WERE GOING OUT WITH THE LEADING BLANK
003300*                          STILL IN THEM SINCE DELIMITED BY SIZE
003400*                          COPIES THE WHOLE EDITED PICTURE. BORROWED
003500*                          THE LEAD/TRAIL BLANK SCAN CSVLOAD ALREADY
003600*                          USES ON THE INBOUND SIDE AND RAN IT ON
003700*                          THE WAY OUT TOO. CR-1214.
003800*================================================================*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    PERSEXP.
004100 AUTHOR.        DAVID QUINTERO.
004200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004300 DATE-WRITTEN.  03/18/87.
004400 DATE-COMPILED.
004500 SECURITY.      NON-CONFIDENTIAL.
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800*----------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000*----------------------------------------------------------------*
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS PRINTABLE-CHARACTER IS ' ' THRU '~'
005600     UPSI-0 ON STATUS IS WS-TRACE-ON-SW
005700            OFF STATUS IS WS-TRACE-OFF-SW.
005800*----------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*----------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT CSV-OUT-FILE ASSIGN TO CSVOUT
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS  IS CSV-OUT-STATUS.
006500*================================================================*
006600 DATA DIVISION.
006700*----------------------------------------------------------------*
006800 FILE SECTION.
006900*----------------------------------------------------------------*
007000 FD  CSV-OUT-FILE
007100      LABEL RECORD IS STANDARD
007200      DATA RECORD IS CSV-OUT-RECORD.
007300 01  CSV-OUT-RECORD                  PIC X(300).
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*----------------------------------------------------------------*
007700 01  WS-SWITCHES-MISC-FIELDS.
007800     05  CSV-OUT-STATUS              PIC X(02).
007900         88  CSV-OUT-OK                      VALUE '00'.
008000     05  WS-TRACE-ON-SW              PIC X(01) VALUE 'N'.
008100     05  WS-TRACE-OFF-SW             PIC X(01) VALUE 'Y'.
008200     05  FILLER                      PIC X(04) VALUE SPACES.
008300*----------------------------------------------------------------*
008400 01  WS-COUNTERS.
008500     05  WS-LINES-WRITTEN            PIC 9(05) USAGE COMP VALUE 0.
008600     05  FILLER                      PIC X(04) VALUE SPACES.
008700*----------------------------------------------------------------*
008800 01  WS-EXPORT-LINE-LEN              PIC 9(03) USAGE COMP VALUE 0.
008900*----------------------------------------------------------------*
009000*    PUNCTUATION LITERALS KEPT AS SEPARATE FIELDS, NOT IN-LINE,
009100*    SO A FUTURE DELIMITER CHANGE IS A ONE-FIELD FIX.
009200*----------------------------------------------------------------*
009300 01  WS-COMMA                        PIC X(01) VALUE ','.
009400 01  WS-SLASH                        PIC X(01) VALUE '/'.
009500 01  WS-APPEND-DELIM                 PIC X(01).
009600*----------------------------------------------------------------*
009700*    GENERIC LEADING/TRAILING BLANK TRIM -- SAME SCAN CSVLOAD
009800*    USES ON THE WAY IN, RUN HERE ON THE WAY OUT SO A NAME OR
009900*    E-MAIL WITH AN EMBEDDED SPACE ISN'T CUT SHORT, AND SO THE
010000*    ZERO-SUPPRESSED IDADE/DIA/MES EDIT FIELDS DON'T CARRY THEIR
010100*    LEADING BLANK INTO THE CSV LINE. CR-1214.
010200*----------------------------------------------------------------*
010300 01  WS-TRIM-WORK-FIELDS.
010400     05  WS-TRIM-SOURCE              PIC X(100).
010500     05  WS-TRIM-RESULT              PIC X(100).
010600     05  WS-TRIM-START               PIC 9(03) USAGE COMP VALUE 0.
010700     05  WS-TRIM-END                 PIC 9(03) USAGE COMP VALUE 0.
010800     05  WS-TRIM-LEN                 PIC 9(03) USAGE COMP VALUE 0.
010900     05  WS-TRIM-IDX                 PIC 9(03) USAGE COMP VALUE 0.
011000     05  FILLER                      PIC X(09) VALUE SPACES.
011100*----------------------------------------------------------------*
011200*    TBL-NASCIMENTO COMES BACK FROM PERSREAD AS ONE 8-DIGIT
011300*    NUMBER -- BROKEN OUT HERE SO THE EXPORT LINE CAN RENDER
011400*    DAY/MONTH/YEAR SEPARATELY.
011500*----------------------------------------------------------------*
011600 01  WS-NASC-REDEF-HOLD-AREA.
011700     05  WS-NASC-REDEF-HOLD          PIC 9(08).
011800 01  WS-NASC-HOLD-BREAKDOWN REDEFINES WS-NASC-REDEF-HOLD-AREA.
011900     05  WS-NASC-HOLD-CCYY           PIC 9(04).
012000     05  WS-NASC-HOLD-MM             PIC 9(02).
012100     05  WS-NASC-HOLD-DD             PIC 9(02).
012200*----------------------------------------------------------------*
012300*    OUTPUT RECORD ALTERNATE VIEW -- LETS A FUTURE TRAILER FIELD
012400*    BE ADDED WITHOUT DISTURBING THE TEXT PORTION'S WIDTH.
012500*----------------------------------------------------------------*
012600 01  CSV-OUT-RECORD-VIEW REDEFINES CSV-OUT-RECORD.
012700     05  CSV-OUT-TEXT                PIC X(250).
012800     05  FILLER                      PIC X(50).
012900*----------------------------------------------------------------*
013000*    EXPORT HEADER CONSTANT, AND ITS ALTERNATE VIEW USED WHEN A
013100*    ONE-OFF TRACE DUMP OF THE RAW BYTES IS NEEDED (UPSI-0 ON).
013200*----------------------------------------------------------------*
013300 01  WS-EXPORT-HEADER-TEXT           PIC X(60) VALUE
013400         'Nome,SobreNome,Email,Sexo,IpAcesso,Idade,Nascimento'.
013500 01  WS-EXPORT-HEADER-ALT REDEFINES WS-EXPORT-HEADER-TEXT
013600                                  PIC X(60).
013700*----------------------------------------------------------------*
013800 01  ERROR-DISPLAY-LINE.
013900     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
014000     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
014100     05  FILLER   PIC X(18) VALUE ' FILE STATUS IS : '.
014200     05  DL-FILE-STATUS               PIC X(02).
014300     05  FILLER   PIC X(05) VALUE ' *** '.
014400*----------------------------------------------------------------*
014500     COPY PERST.
014600     COPY PERSFORM.
014700*================================================================*
014800 PROCEDURE DIVISION.
014900*----------------------------------------------------------------*
015000 0000-MAIN-PARAGRAPH.
015100*----------------------------------------------------------------*
015200     MOVE 'ALL' TO PERSON-PROGRAM-ACTION.
015300     CALL 'PERSREAD' USING PERSON-TABLE-SIZE,
015400                            PERSON-TABLE-INDEX,
015500                            PERSON-PROGRAM-ACTION,
015600                            PERSON-TABLE.
015700     PERFORM 1000-OPEN-FILES.
015800     IF CSV-OUT-OK
015900         PERFORM 2000-WRITE-EXPORT-HEADER
016000         PERFORM 2100-WRITE-EXPORT-RECORD
016100             VARYING PERSON-TABLE-INDEX FROM 1 BY 1
016200             UNTIL PERSON-TABLE-INDEX > PERSON-TABLE-SIZE
016300     END-IF.
016400     PERFORM 3000-CLOSE-FILES.
016500     DISPLAY 'PERSEXP RUN COMPLETE -- LINES WRITTEN: '
016600         WS-LINES-WRITTEN.
016700     GOBACK.
016800*----------------------------------------------------------------*
016900 1000-OPEN-FILES.
017000*----------------------------------------------------------------*
017100     OPEN OUTPUT CSV-OUT-FILE.
017200     IF NOT CSV-OUT-OK
017300         MOVE 'OPEN'                 TO DL-ERROR-REASON
017400         MOVE CSV-OUT-STATUS         TO DL-FILE-STATUS
017500         DISPLAY ERROR-DISPLAY-LINE
017600     END-IF.
017700*----------------------------------------------------------------*
017800 2000-WRITE-EXPORT-HEADER.
017900*----------------------------------------------------------------*
018000     MOVE SPACES               TO CSV-OUT-RECORD.
018100     MOVE WS-EXPORT-HEADER-TEXT TO CSV-OUT-TEXT.
018200     WRITE CSV-OUT-RECORD.
018300     ADD 1 TO WS-LINES-WRITTEN.
018400     IF WS-TRACE-ON-SW = 'Y'
018500         DISPLAY 'PERSEXP -- HEADER TRACE: ' WS-EXPORT-HEADER-ALT
018600     END-IF.
018700*----------------------------------------------------------------*
018800 2100-WRITE-EXPORT-RECORD.
018900*----------------------------------------------------------------*
019000     PERFORM 2110-BUILD-FORMAT-RECORD.
019100     MOVE SPACES TO CSV-OUT-RECORD.
019200     MOVE 1 TO WS-EXPORT-LINE-LEN.
019300     MOVE WS-COMMA    TO WS-APPEND-DELIM.
019400     MOVE FMT-NOME    TO WS-TRIM-SOURCE.
019500     PERFORM 2120-TRIM-AND-APPEND-FIELD.
019600     MOVE FMT-SOBRENOME TO WS-TRIM-SOURCE.
019700     PERFORM 2120-TRIM-AND-APPEND-FIELD.
019800     MOVE FMT-EMAIL   TO WS-TRIM-SOURCE.
019900     PERFORM 2120-TRIM-AND-APPEND-FIELD.
020000     MOVE FMT-SEXO    TO WS-TRIM-SOURCE.
020100     PERFORM 2120-TRIM-AND-APPEND-FIELD.
020200     MOVE FMT-IP-ACESSO TO WS-TRIM-SOURCE.
020300     PERFORM 2120-TRIM-AND-APPEND-FIELD.
020400     MOVE FMT-IDADE   TO WS-TRIM-SOURCE.
020500     PERFORM 2120-TRIM-AND-APPEND-FIELD.
020600     MOVE WS-SLASH    TO WS-APPEND-DELIM.
020700     MOVE FMT-NASC-DD TO WS-TRIM-SOURCE.
020800     PERFORM 2120-TRIM-AND-APPEND-FIELD.
020900     MOVE FMT-NASC-MM TO WS-TRIM-SOURCE.
021000     PERFORM 2120-TRIM-AND-APPEND-FIELD.
021100     STRING FMT-NASC-CCYY DELIMITED BY SIZE
021200         INTO CSV-OUT-RECORD
021300         WITH POINTER WS-EXPORT-LINE-LEN.
021400     WRITE CSV-OUT-RECORD.
021500     ADD 1 TO WS-LINES-WRITTEN.
021600*----------------------------------------------------------------*
021700*    TRIMS WHATEVER IS SITTING IN WS-TRIM-SOURCE (A PLAIN TEXT
021800*    FIELD OR A ZERO-SUPPRESSED EDITED NUMBER, EITHER WAY) AND
021900*    STRINGS THE TRIMMED RESULT PLUS THE CALLER'S DELIMITER ONTO
022000*    THE EXPORT LINE.  CR-1214.
022100*----------------------------------------------------------------*
022200 2120-TRIM-AND-APPEND-FIELD.
022300*----------------------------------------------------------------*
022400     PERFORM 9700-TRIM-FIELD.
022500     IF WS-TRIM-LEN > 0
022600         STRING WS-TRIM-RESULT (1:WS-TRIM-LEN) DELIMITED BY SIZE
022700                WS-APPEND-DELIM                DELIMITED BY SIZE
022800             INTO CSV-OUT-RECORD
022900             WITH POINTER WS-EXPORT-LINE-LEN
023000     ELSE
023100         STRING WS-APPEND-DELIM DELIMITED BY SIZE
023200             INTO CSV-OUT-RECORD
023300             WITH POINTER WS-EXPORT-LINE-LEN
023400     END-IF.
023500*----------------------------------------------------------------*
023600 2110-BUILD-FORMAT-RECORD.
023700*----------------------------------------------------------------*
023800     MOVE TBL-NOME (PERSON-TABLE-INDEX)      TO FMT-NOME.
023900     MOVE TBL-SOBRENOME (PERSON-TABLE-INDEX) TO FMT-SOBRENOME.
024000     MOVE TBL-EMAIL (PERSON-TABLE-INDEX)     TO FMT-EMAIL.
024100     MOVE TBL-SEXO (PERSON-TABLE-INDEX)      TO FMT-SEXO.
024200     MOVE TBL-IP-ACESSO (PERSON-TABLE-INDEX) TO FMT-IP-ACESSO.
024300     MOVE TBL-IDADE (PERSON-TABLE-INDEX)     TO FMT-IDADE.
024400     MOVE TBL-NASCIMENTO (PERSON-TABLE-INDEX)
024500         TO WS-NASC-REDEF-HOLD.
024600     MOVE WS-NASC-HOLD-CCYY TO FMT-NASC-CCYY.
024700     MOVE WS-NASC-HOLD-MM   TO FMT-NASC-MM.
024800     MOVE WS-NASC-HOLD-DD   TO FMT-NASC-DD.
024900*----------------------------------------------------------------*
025000*    LEADING/TRAILING BLANK SCAN -- SAME PARAGRAPH NAMES AND LOGIC
025100*    AS THE 9700/9710/9720 SET IN CSVLOAD, JUST RUN ON THE WAY OUT
025200*    INSTEAD OF ON THE WAY IN. CR-1214.
025300*----------------------------------------------------------------*
025400 9700-TRIM-FIELD.
025500*----------------------------------------------------------------*
025600     MOVE SPACES TO WS-TRIM-RESULT.
025700     MOVE 0      TO WS-TRIM-START.
025800     MOVE 0      TO WS-TRIM-END.
025900     MOVE 0      TO WS-TRIM-LEN.
026000     PERFORM 9710-FIND-TRIM-START
026100         VARYING WS-TRIM-IDX FROM 1 BY 1
026200         UNTIL WS-TRIM-IDX > 100 OR WS-TRIM-START NOT = 0.
026300     IF WS-TRIM-START NOT = 0
026400         PERFORM 9720-FIND-TRIM-END
026500             VARYING WS-TRIM-IDX FROM 100 BY -1
026600             UNTIL WS-TRIM-IDX < 1 OR WS-TRIM-END NOT = 0
026700         COMPUTE WS-TRIM-LEN =
026800             WS-TRIM-END - WS-TRIM-START + 1
026900         MOVE WS-TRIM-SOURCE (WS-TRIM-START:WS-TRIM-LEN)
027000             TO WS-TRIM-RESULT
027100     END-IF.
027200*----------------------------------------------------------------*
027300 9710-FIND-TRIM-START.
027400*----------------------------------------------------------------*
027500     IF WS-TRIM-SOURCE (WS-TRIM-IDX:1) NOT = SPACE
027600         MOVE WS-TRIM-IDX TO WS-TRIM-START
027700     END-IF.
027800*----------------------------------------------------------------*
027900 9720-FIND-TRIM-END.
028000*----------------------------------------------------------------*
028100     IF WS-TRIM-SOURCE (WS-TRIM-IDX:1) NOT = SPACE
028200         MOVE WS-TRIM-IDX TO WS-TRIM-END
028300     END-IF.
028400*----------------------------------------------------------------*
028500 3000-CLOSE-FILES.
028600*----------------------------------------------------------------*
028700     IF CSV-OUT-OK
028800         CLOSE CSV-OUT-FILE
028900     END-IF.
